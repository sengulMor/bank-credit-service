000010*CNPLN-REC   -  LOAN MASTER RECORD  -  CNP LOAN SERVICING
000020*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1991
000030*-----------------------------------------------------------
000040* CHANGE LOG
000050*-----------------------------------------------------------
000060* 03/02/91  RGH  ORIG  INITIAL LAYOUT FOR LOAN MASTER
000070* 08/21/93  DMP  CR142 ADD CNPLN-IS-PAID 88-LEVELS
000080* 02/18/96  RGH  CR233 ADD CNPLN-ORIGIN-DATE BLOCK FOR AUDIT
000090* 01/05/99  RGH  Y2K   RE-VERIFIED ALL DATE FIELDS CCYYMMDD
000100*-----------------------------------------------------------
000110 01  CNPLN-REC.
000120     05  CNPLN-LOAN-ID                 PIC 9(9).
000130     05  CNPLN-CUST-ID                 PIC 9(9).
000140* CNPLN-AMOUNT IS THE TOTAL REPAYMENT AMOUNT, PRINCIPAL
000150* TIMES (1 + INTEREST RATE), NOT THE ORIGINAL PRINCIPAL
000160     05  CNPLN-AMOUNT                  PIC S9(13)V9(2) COMP-3.
000170     05  CNPLN-NUM-INSTALL             PIC 9(4).
000180     05  CNPLN-NUM-INSTALL-R REDEFINES CNPLN-NUM-INSTALL
000190                                       PIC X(4).
000200     05  CNPLN-INTEREST-RATE           PIC S9(1)V9(6) COMP-3.
000210     05  CNPLN-IS-PAID                 PIC X(1).
000220         88  CNPLN-PAID-YES            VALUE 'Y'.
000230         88  CNPLN-PAID-NO             VALUE 'N'.
000240     05  CNPLN-ORIGIN-DATE.
000250         10  CNPLN-ORIGIN-CCYY         PIC 9(4).
000260         10  CNPLN-ORIGIN-MM           PIC 9(2).
000270         10  CNPLN-ORIGIN-DD           PIC 9(2).
000280     05  CNPLN-ORIGIN-DATE-R REDEFINES CNPLN-ORIGIN-DATE
000290                                       PIC 9(8).
000300     05  FILLER                        PIC X(25).
