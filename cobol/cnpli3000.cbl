000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CNPLI3000.
000030 AUTHOR.        D M PARKER.
000040 INSTALLATION.  CNP LOAN SERVICING - INSTALLMENT LISTING UNIT.
000050 DATE-WRITTEN.  03/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR DISTRIBUTION.
000080*-----------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------
000110* 03/02/91  DMP  ORIG  INITIAL INSTALLMENT LISTING BATCH
000120* 08/21/93  DMP  CR143 PAID/UNPAID INDICATOR ADDED TO REPORT LINE
000130* 01/05/99  RGH  Y2K   RE-VERIFIED DUE/PAYMENT DATES CCYYMMDD
000140* 05/17/02  RGH  CR241 QUERY/MATCH COUNTS ADDED TO END-OF-RUN
000150*                      TOTALS DISPLAY
000160* 10/03/05  DMP  CR311 PAYMENT-DATE COLUMNS ADDED TO REPORT LINE
000170* 04/11/08  DMP  CR339 RE-VERIFIED AGAINST CR338 PAYMENT-AMOUNT
000180*                      EDIT CHANGES IN CNPPY2000
000190*-----------------------------------------------------------
000200 ENVIRONMENT DIVISION.
000210*
000220 CONFIGURATION SECTION.
000230 SPECIAL-NAMES.
000240     CONSOLE IS CRT.
000250 INPUT-OUTPUT SECTION.
000260 FILE-CONTROL.
000270* /users/public/instqry.txt
000280     SELECT INST-QUERY-IN ASSIGN TO DYNAMIC INSTQRY-PATH
000290            ORGANIZATION LINE SEQUENTIAL.
000300* /users/public/instlst.txt
000310     SELECT INST-LIST-OUT ASSIGN TO DYNAMIC INSTLST-PATH
000320            ORGANIZATION LINE SEQUENTIAL.
000330* /users/public/instmas.dat
000340     SELECT INSTALLMENT-FILE ASSIGN TO DYNAMIC INSTMAS-PATH
000350            ORGANIZATION RELATIVE
000360            ACCESS MODE IS DYNAMIC
000370            RELATIVE KEY IS WS-INST-RRN
000380            FILE STATUS IS WS-INST-STATUS.
000390*
000400 DATA DIVISION.
000410*
000420 FILE SECTION.
000430*
000440 FD  INST-QUERY-IN
000450     LABEL RECORDS ARE STANDARD
000460     DATA RECORD IS CNPIQ-REC.
000470 01  CNPIQ-REC.
000480     05  IQ-LOAN-ID                    PIC 9(9).
000490     05  FILLER                        PIC X(20).
000500
000510 FD  INST-LIST-OUT
000520     LABEL RECORDS ARE STANDARD
000530     DATA RECORD IS CNPIL-REC.
000540 01  CNPIL-REC.
000550     05  IL-INST-ID                    PIC 9(9).
000560     05  IL-LOAN-ID                    PIC 9(9).
000570     05  IL-AMOUNT                     PIC S9(13)V9(2).
000580     05  IL-PAID-AMOUNT                PIC S9(13)V9(2).
000590     05  IL-DUE-DATE                   PIC 9(8).
000600     05  IL-DUE-DATE-R REDEFINES IL-DUE-DATE.
000610         10  IL-DUE-CCYY                PIC 9(4).
000620         10  IL-DUE-MM                  PIC 9(2).
000630         10  IL-DUE-DD                  PIC 9(2).
000640     05  IL-PAYMENT-DATE               PIC 9(8).
000650     05  IL-PAYMENT-DATE-R REDEFINES IL-PAYMENT-DATE.
000660         10  IL-PMT-CCYY                PIC 9(4).
000670         10  IL-PMT-MM                  PIC 9(2).
000680         10  IL-PMT-DD                  PIC 9(2).
000690     05  IL-IS-PAID                    PIC X(1).
000700     05  FILLER                        PIC X(20).
000710
000720 FD  INSTALLMENT-FILE
000730     LABEL RECORDS ARE STANDARD
000740     DATA RECORD IS CNPLI-REC.
000750     COPY '/users/devel/cnpli.dd.cbl'.
000760*
000770 WORKING-STORAGE SECTION.
000780*
000790 01  VARIABLES.
000800     05  INSTQRY-PATH.
000810         10  FILLER               PIC X(14)
000820             VALUE '/users/public/'.
000830         10  INSTQRY-NAME         PIC X(64).
000840     05  INSTLST-PATH.
000850         10  FILLER               PIC X(14)
000860             VALUE '/users/public/'.
000870         10  INSTLST-NAME         PIC X(64).
000880     05  INSTMAS-PATH.
000890         10  FILLER               PIC X(14)
000900             VALUE '/users/public/'.
000910         10  INSTMAS-NAME         PIC X(64).
000920     05  WS-COMMAND-LINE          PIC X(100).
000930     05  WS-INST-RRN              PIC 9(9)   COMP.
000940     05  WS-INST-MAX-RRN          PIC 9(9)   COMP.
000950     05  WS-INST-STATUS           PIC X(2).
000960     05  EOF-SW                   PIC 9(1)   COMP VALUE 0.
000970     05  WS-QRY-CTR               PIC 9(9)   COMP VALUE 0.
000980     05  WS-MATCH-CTR             PIC 9(9)   COMP VALUE 0.
000990*
001000 PROCEDURE DIVISION.
001010*
001020 A010-MAIN-LINE.
001030     DISPLAY SPACES UPON CRT.
001040     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001050     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001060         INTO INSTQRY-NAME INSTLST-NAME INSTMAS-NAME.
001070     IF INSTQRY-NAME = SPACES OR INSTLST-NAME = SPACES
001080         DISPLAY '!!!! ENTER INSTQRY, INSTLST AND INSTMAS'
001090             UPON CRT AT 2301
001100         DISPLAY '!!!!   FILE NAMES ON THE COMMAND LINE !!!!'
001110             UPON CRT AT 2401
001120         STOP RUN.
001130     OPEN INPUT INST-QUERY-IN.
001140     OPEN OUTPUT INST-LIST-OUT.
001150     OPEN INPUT INSTALLMENT-FILE.
001160     PERFORM 910-FIND-MAX-INST-RRN THRU 910-FIND-MAX-INST-RRN-X.
001170     PERFORM READ-INSTQRY.
001180     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
001190     PERFORM END-RTN.
001200
001210 READ-INSTQRY.
001220     READ INST-QUERY-IN AT END MOVE 1 TO EOF-SW.
001230     IF EOF-SW = 0
001240         ADD 1 TO WS-QRY-CTR.
001250
001260******************************************
001270*        START MAIN SECTION              *
001280******************************************
001290
001300 001-MAIN.
001310* LOANINSTALLMENTSERVICE.GETBYLOAN - SIMPLE READ/REPORT LOOP,
001320* NO COMPUTATION
001330     MOVE 1 TO WS-INST-RRN.
001340 001-SCAN-LOOP.
001350     IF WS-INST-RRN > WS-INST-MAX-RRN
001360         GO TO 001-MAIN-EXIT.
001370     READ INSTALLMENT-FILE
001380         INVALID KEY GO TO 001-SCAN-NEXT.
001390     IF CNPLI-LOAN-ID = IQ-LOAN-ID
001400         MOVE CNPLI-INST-ID       TO IL-INST-ID
001410         MOVE CNPLI-LOAN-ID       TO IL-LOAN-ID
001420         MOVE CNPLI-AMOUNT        TO IL-AMOUNT
001430         MOVE CNPLI-PAID-AMOUNT   TO IL-PAID-AMOUNT
001440         MOVE CNPLI-DUE-DATE-R    TO IL-DUE-DATE
001450         MOVE CNPLI-PAYMENT-DATE-R TO IL-PAYMENT-DATE
001460         MOVE CNPLI-IS-PAID       TO IL-IS-PAID
001470         WRITE CNPIL-REC
001480         ADD 1 TO WS-MATCH-CTR.
001490 001-SCAN-NEXT.
001500     ADD 1 TO WS-INST-RRN.
001510     GO TO 001-SCAN-LOOP.
001520 001-MAIN-EXIT.
001530     PERFORM READ-INSTQRY.
001540     EXIT.
001550
001560 910-FIND-MAX-INST-RRN.
001570     MOVE 0 TO WS-INST-MAX-RRN.
001580     MOVE 1 TO WS-INST-RRN.
001590 910-COUNT-LOOP.
001600     READ INSTALLMENT-FILE
001610         INVALID KEY GO TO 910-FIND-MAX-INST-RRN-X.
001620     MOVE WS-INST-RRN TO WS-INST-MAX-RRN.
001630     ADD 1 TO WS-INST-RRN.
001640     GO TO 910-COUNT-LOOP.
001650 910-FIND-MAX-INST-RRN-X.
001660     EXIT.
001670
001680 END-RTN.
001690     DISPLAY 'CNPLI3000 FINAL TOTALS:'  UPON CRT AT 0915.
001700     DISPLAY WS-QRY-CTR   'QUERIES  = '  UPON CRT AT 1025.
001710     DISPLAY WS-MATCH-CTR 'MATCHES  = '  UPON CRT AT 1125.
001720     CLOSE INST-QUERY-IN.
001730     CLOSE INST-LIST-OUT.
001740     CLOSE INSTALLMENT-FILE.
001750     STOP RUN.
