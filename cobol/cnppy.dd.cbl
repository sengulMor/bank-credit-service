000010*CNPPY-REC   -  PAYMENT RESULT OUTPUT RECORD (PAY POSTING)
000020*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1991
000030*-----------------------------------------------------------
000040* CHANGE LOG
000050*-----------------------------------------------------------
000060* 03/02/91  RGH  ORIG  INITIAL LAYOUT, LINE SEQUENTIAL OUTPUT
000070*-----------------------------------------------------------
000080 01  CNPPY-REC.
000090     05  CNPPY-LOAN-ID                 PIC 9(9).
000100     05  PAY-RESULT-COUNT              PIC 9(4).
000110     05  PAY-RESULT-TOTAL              PIC S9(13)V9(2).
000120     05  PAY-RESULT-COMPLETE           PIC X(1).
000130         88  PAY-RESULT-IS-COMPLETE    VALUE 'Y'.
000140         88  PAY-RESULT-NOT-COMPLETE   VALUE 'N'.
000150     05  FILLER                        PIC X(10).
