000010*CNPPR-REC   -  PAYMENT REQUEST TRANSACTION RECORD (PAY POSTING)
000020*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1991
000030*-----------------------------------------------------------
000040* CHANGE LOG
000050*-----------------------------------------------------------
000060* 03/02/91  RGH  ORIG  INITIAL LAYOUT, LINE SEQUENTIAL INPUT
000070* 02/18/96  RGH  CR233 PAYMENT-DATE DRIVES THE 3-MONTH WINDOW
000080*-----------------------------------------------------------
000090 01  CNPPR-REC.
000100     05  CNPPR-LOAN-ID                 PIC 9(9).
000110     05  CNPPR-AMOUNT                  PIC S9(13)V9(2).
000120* AMOUNT OFFERED, 100.00 MINIMUM - SEE
000130* CNPPY2000 100-EDIT-PAYMENT-REQUEST
000140     05  CNPPR-PAYMENT-DATE.
000150         10  CNPPR-PMT-CCYY            PIC 9(4).
000160         10  CNPPR-PMT-MM              PIC 9(2).
000170         10  CNPPR-PMT-DD              PIC 9(2).
000180     05  CNPPR-PAYMENT-DATE-R REDEFINES CNPPR-PAYMENT-DATE
000190                                       PIC 9(8).
000200     05  FILLER                        PIC X(10).
