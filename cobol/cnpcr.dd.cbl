000010*CNPCR-REC   -  CREDIT REQUEST TRANSACTION RECORD (LOAN ORIGIN.)
000020*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1991
000030*-----------------------------------------------------------
000040* CHANGE LOG
000050*-----------------------------------------------------------
000060* 03/02/91  RGH  ORIG  INITIAL LAYOUT, LINE SEQUENTIAL INPUT
000070* 08/21/93  DMP  CR142 NUM-INSTALLMENT LIMITED TO 6/9/12/24
000080*-----------------------------------------------------------
000090 01  CNPCR-REC.
000100     05  CNPCR-CUSTOMER-ID             PIC 9(9).
000110* PRINCIPAL REQUESTED, ZONED - 100.00 MINIMUM, SEE
000120* CNPLN2000 100-EDIT-CREDIT-REQUEST
000130     05  CNPCR-LOAN-AMOUNT             PIC S9(13)V9(2).
000140     05  CNPCR-NUM-INSTALLMENT         PIC 9(4).
000150* MUST BE 0006, 0009, 0012 OR 0024 - SEE 400-EDIT-NUM-INSTALLMENTS
000160     05  CNPCR-INTEREST-RATE           PIC S9(1)V9(6).
000170* MUST BE 0.100000 THRU 0.500000 INCLUSIVE - SEE
000180* CNPLN2000 100-EDIT-CREDIT-REQUEST
000190     05  FILLER                        PIC X(10).
