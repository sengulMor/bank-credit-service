000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CNPCU1000.
000030 AUTHOR.        R G HARMON.
000040 INSTALLATION.  CNP LOAN SERVICING - CUSTOMER MASTER UNIT.
000050 DATE-WRITTEN.  03/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR DISTRIBUTION.
000080*-----------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------
000110* 03/02/91  RGH  ORIG  INITIAL CUSTOMER-ADD BATCH
000120* 11/14/92  RGH  CR104 CUST-SURNAME REQUIRED-FIELD EDIT ADDED
000130* 06/09/94  DMP  CR188 CNPCU-STATUS SET TO 'A' ON ADD
000140* 01/05/99  RGH  Y2K   RE-VERIFIED CNPCU-OPEN-DATE IS CCYYMMDD
000150* 05/17/02  RGH  CR241 REJECT COUNT ADDED TO END-OF-RUN TOTALS
000160* 10/03/05  DMP  CR305 SKIP BLANK TRAILER LINE ON CUSTADD-IN
000170*-----------------------------------------------------------
000180 ENVIRONMENT DIVISION.
000190*
000200 CONFIGURATION SECTION.
000210 SPECIAL-NAMES.
000220     CONSOLE IS CRT.
000230 INPUT-OUTPUT SECTION.
000240 FILE-CONTROL.
000250* /users/public/custadd.txt
000260     SELECT CUSTOMER-ADD-IN ASSIGN TO DYNAMIC CUSTADD-PATH
000270            ORGANIZATION LINE SEQUENTIAL.
000280* /users/public/custmas.dat
000290     SELECT CUSTOMER-FILE ASSIGN TO DYNAMIC CUSTMAS-PATH
000300            ORGANIZATION RELATIVE
000310            ACCESS MODE IS DYNAMIC
000320            RELATIVE KEY IS WS-CUST-RRN
000330            FILE STATUS IS WS-CUST-STATUS.
000340*
000350 DATA DIVISION.
000360*
000370 FILE SECTION.
000380*
000390 FD  CUSTOMER-ADD-IN
000400     LABEL RECORDS ARE STANDARD
000410     DATA RECORD IS CNPCA-REC.
000420 01  CNPCA-REC.
000430     05  CA-CUST-NAME                  PIC X(100).
000440     05  CA-CUST-SURNAME               PIC X(100).
000450     05  CA-CUST-CREDIT-LIMIT          PIC S9(13)V9(2).
000460     05  CA-CUST-USED-LIMIT            PIC S9(13)V9(2).
000470     05  FILLER                        PIC X(20).
000480
000490 FD  CUSTOMER-FILE
000500     LABEL RECORDS ARE STANDARD
000510     DATA RECORD IS CNPCU-REC.
000520     COPY '/users/devel/cnpcu.dd.cbl'.
000530*
000540 WORKING-STORAGE SECTION.
000550*
000560 01  VARIABLES.
000570     05  CUSTADD-PATH.
000580         10  FILLER               PIC X(14)
000590             VALUE '/users/public/'.
000600         10  CUSTADD-NAME         PIC X(64).
000610     05  CUSTMAS-PATH.
000620         10  FILLER               PIC X(14)
000630             VALUE '/users/public/'.
000640         10  CUSTMAS-NAME         PIC X(64).
000650     05  WS-COMMAND-LINE          PIC X(100).
000660     05  WS-CUST-RRN              PIC 9(9)   COMP.
000670     05  WS-CUST-STATUS           PIC X(2).
000680     05  WS-NEXT-CUST-ID          PIC 9(9)   COMP.
000690     05  WS-REC-CTR               PIC 9(9)   COMP VALUE 0.
000700     05  WS-ADD-CTR               PIC 9(9)   COMP VALUE 0.
000710     05  WS-REJECT-CTR            PIC 9(9)   COMP VALUE 0.
000720     05  EOF-SW                   PIC 9(1)   COMP VALUE 0.
000730     05  WS-EDIT-OK-SW            PIC X(1)   VALUE 'Y'.
000740         88  WS-EDIT-OK                      VALUE 'Y'.
000750         88  WS-EDIT-FAILED                  VALUE 'N'.
000760     05  WS-CURRENT-DATE.
000770         10  WS-CURR-YY           PIC 9(2).
000780         10  WS-CURR-MM           PIC 9(2).
000790         10  WS-CURR-DD           PIC 9(2).
000800     05  WS-CURR-CENTURY          PIC 9(2)   COMP.
000810     05  WS-CURRENT-DATE-CCYY     PIC 9(4).
000820     05  WS-CURRENT-DATE-CCYY-R REDEFINES
000830                             WS-CURRENT-DATE-CCYY.
000840         10  WS-CURR-CC           PIC 9(2).
000850         10  WS-CURR-YY-OF-CC     PIC 9(2).
000860*
000870 PROCEDURE DIVISION.
000880*
000890 A010-MAIN-LINE.
000900     DISPLAY SPACES UPON CRT.
000910     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
000920     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
000930         INTO CUSTADD-NAME CUSTMAS-NAME.
000940     IF CUSTADD-NAME = SPACES OR CUSTMAS-NAME = SPACES
000950         DISPLAY '!!!! ENTER CUSTADD FILE AND CUSTMAS FILE'
000960             UPON CRT AT 2301
000970         DISPLAY '!!!!   NAMES ON THE COMMAND LINE !!!!'
000980             UPON CRT AT 2401
000990         STOP RUN.
001000     ACCEPT WS-CURRENT-DATE FROM DATE.
001010* Y2K WINDOW - YY 00-49 IS 20XX, YY 50-99 IS 19XX
001020     IF WS-CURR-YY < 50
001030         MOVE 20 TO WS-CURR-CENTURY
001040     ELSE
001050         MOVE 19 TO WS-CURR-CENTURY.
001060     MOVE WS-CURR-CENTURY TO WS-CURRENT-DATE-CCYY (1:2).
001070     MOVE WS-CURR-YY      TO WS-CURRENT-DATE-CCYY (3:2).
001080     OPEN INPUT CUSTOMER-ADD-IN.
001090     OPEN I-O CUSTOMER-FILE.
001100     PERFORM 200-FIND-NEXT-CUST-ID THRU 200-FIND-NEXT-CUST-ID-EXIT.
001110     PERFORM READ-CUSTADD.
001120     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
001130     PERFORM END-RTN.
001140
001150 READ-CUSTADD.
001160     READ CUSTOMER-ADD-IN AT END MOVE 1 TO EOF-SW.
001170     IF EOF-SW = 0
001180         ADD 1 TO WS-REC-CTR.
001190
001200******************************************
001210*        START MAIN SECTION              *
001220******************************************
001230
001240 001-MAIN.
001250     MOVE 'Y' TO WS-EDIT-OK-SW.
001260     PERFORM 100-EDIT-CUSTOMER THRU 100-EDIT-CUSTOMER-EXIT.
001270     IF WS-EDIT-OK
001280         PERFORM 300-WRITE-CUSTOMER THRU 300-WRITE-CUSTOMER-EXIT
001290         ADD 1 TO WS-ADD-CTR
001300     ELSE
001310         DISPLAY 'REJECTED - REC ' WS-REC-CTR
001320             UPON CRT AT 1801
001330         ADD 1 TO WS-REJECT-CTR.
001340     PERFORM READ-CUSTADD.
001350 001-MAIN-EXIT.
001360     EXIT.
001370
001380 100-EDIT-CUSTOMER.
001390* CUST-NAME, CUST-SURNAME REQUIRED (NON-BLANK)
001400     IF CA-CUST-NAME = SPACES
001410         MOVE 'N' TO WS-EDIT-OK-SW
001420         GO TO 100-EDIT-CUSTOMER-EXIT.
001430     IF CA-CUST-SURNAME = SPACES
001440         MOVE 'N' TO WS-EDIT-OK-SW
001450         GO TO 100-EDIT-CUSTOMER-EXIT.
001460* CUST-CREDIT-LIMIT AND CUST-USED-LIMIT MUST NOT BE NEGATIVE
001470     IF CA-CUST-CREDIT-LIMIT < 0
001480         MOVE 'N' TO WS-EDIT-OK-SW
001490         GO TO 100-EDIT-CUSTOMER-EXIT.
001500     IF CA-CUST-USED-LIMIT < 0
001510         MOVE 'N' TO WS-EDIT-OK-SW.
001520 100-EDIT-CUSTOMER-EXIT.
001530     EXIT.
001540
001550 200-FIND-NEXT-CUST-ID.
001560* NEXT SURROGATE CUST-ID IS (HIGHEST RRN ON FILE) + 1 -
001570* COUNT FORWARD FROM RRN 1 UNTIL WE HIT THE FIRST UNUSED SLOT
001580     MOVE 0 TO WS-NEXT-CUST-ID.
001590     MOVE 1 TO WS-CUST-RRN.
001600 200-COUNT-LOOP.
001610     READ CUSTOMER-FILE
001620         INVALID KEY GO TO 200-FIND-NEXT-CUST-ID-EXIT.
001630     MOVE WS-CUST-RRN TO WS-NEXT-CUST-ID.
001640     ADD 1 TO WS-CUST-RRN.
001650     GO TO 200-COUNT-LOOP.
001660 200-FIND-NEXT-CUST-ID-EXIT.
001670     ADD 1 TO WS-NEXT-CUST-ID.
001680     EXIT.
001690
001700 300-WRITE-CUSTOMER.
001710     MOVE WS-NEXT-CUST-ID     TO CNPCU-CUST-ID.
001720     MOVE CA-CUST-NAME        TO CNPCU-CUST-NAME.
001730     MOVE CA-CUST-SURNAME     TO CNPCU-CUST-SURNAME.
001740     MOVE CA-CUST-CREDIT-LIMIT TO CNPCU-CUST-CREDIT-LIMIT.
001750     MOVE CA-CUST-USED-LIMIT  TO CNPCU-CUST-USED-LIMIT.
001760     SET CNPCU-STATUS-ACTIVE  TO TRUE.
001770     MOVE WS-CURRENT-DATE-CCYY TO CNPCU-OPEN-CCYY
001780                                   CNPCU-LAST-ACT-CCYY.
001790     MOVE WS-CURR-MM          TO CNPCU-OPEN-MM CNPCU-LAST-ACT-MM.
001800     MOVE WS-CURR-DD          TO CNPCU-OPEN-DD CNPCU-LAST-ACT-DD.
001810     MOVE 'BCH1'              TO CNPCU-LAST-UPDATE-USER.
001820     MOVE WS-NEXT-CUST-ID     TO WS-CUST-RRN.
001830     WRITE CNPCU-REC
001840         INVALID KEY
001850             DISPLAY 'WRITE FAILED CUST ' WS-NEXT-CUST-ID
001860                 UPON CRT AT 2101.
001870     ADD 1 TO WS-NEXT-CUST-ID.
001880 300-WRITE-CUSTOMER-EXIT.
001890     EXIT.
001900
001910 END-RTN.
001920     DISPLAY 'CNPCU1000 FINAL TOTALS:'  UPON CRT AT 0915.
001930     DISPLAY WS-REC-CTR    'READ     = '  UPON CRT AT 1025.
001940     DISPLAY WS-ADD-CTR    'ADDED    = '  UPON CRT AT 1125.
001950     DISPLAY WS-REJECT-CTR 'REJECTED = '  UPON CRT AT 1225.
001960     CLOSE CUSTOMER-ADD-IN.
001970     CLOSE CUSTOMER-FILE.
001980     STOP RUN.
