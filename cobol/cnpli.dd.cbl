000010*CNPLI-REC   -  LOAN INSTALLMENT MASTER RECORD - CNP SERVICING
000020*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1991
000030*-----------------------------------------------------------
000040* CHANGE LOG
000050*-----------------------------------------------------------
000060* 03/02/91  RGH  ORIG  INITIAL LAYOUT FOR INSTALLMENT MASTER
000070* 08/21/93  DMP  CR142 ADD CNPLI-IS-PAID 88-LEVELS
000080* 05/02/95  RGH  CR201 ADD DATE-R REDEFINES FOR EDIT ROUTINES
000090* 01/05/99  RGH  Y2K   RE-VERIFIED ALL DATE FIELDS CCYYMMDD
000100*-----------------------------------------------------------
000110 01  CNPLI-REC.
000120     05  CNPLI-INST-ID                 PIC 9(9).
000130     05  CNPLI-LOAN-ID                 PIC 9(9).
000140* ALL INSTALLMENTS ON A LOAN SHARE CNPLI-AMOUNT - SEE
000150* CNPLN2000 710-COMPUTE-INSTALLMENT-AMT
000160     05  CNPLI-AMOUNT                  PIC S9(13)V9(2) COMP-3.
000170     05  CNPLI-PAID-AMOUNT             PIC S9(13)V9(2) COMP-3.
000180     05  CNPLI-DUE-DATE.
000190         10  CNPLI-DUE-CCYY            PIC 9(4).
000200         10  CNPLI-DUE-MM              PIC 9(2).
000210         10  CNPLI-DUE-DD              PIC 9(2).
000220     05  CNPLI-DUE-DATE-R REDEFINES CNPLI-DUE-DATE
000230                                       PIC 9(8).
000240     05  CNPLI-PAYMENT-DATE.
000250         10  CNPLI-PMT-CCYY            PIC 9(4).
000260         10  CNPLI-PMT-MM              PIC 9(2).
000270         10  CNPLI-PMT-DD              PIC 9(2).
000280     05  CNPLI-PAYMENT-DATE-R REDEFINES CNPLI-PAYMENT-DATE
000290                                       PIC 9(8).
000300     05  CNPLI-IS-PAID                 PIC X(1).
000310         88  CNPLI-PAID-YES            VALUE 'Y'.
000320         88  CNPLI-PAID-NO             VALUE 'N'.
000330     05  FILLER                        PIC X(20).
