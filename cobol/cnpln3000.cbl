000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CNPLN3000.
000030 AUTHOR.        R G HARMON.
000040 INSTALLATION.  CNP LOAN SERVICING - LOAN LISTING UNIT.
000050 DATE-WRITTEN.  03/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR DISTRIBUTION.
000080*-----------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------
000110* 03/02/91  RGH  ORIG  INITIAL LOAN LISTING BATCH
000120* 08/21/93  DMP  CR142 NUM-INSTALL AND PAID FILTERS ADDED
000130* 01/05/99  RGH  Y2K   RE-VERIFIED LOAN-ORIGIN-DATE IS CCYYMMDD
000140* 05/17/02  RGH  CR241 QUERY/MATCH COUNTS ADDED TO END-OF-RUN
000150*                      TOTALS DISPLAY
000160* 10/03/05  DMP  CR310 LOAN-LIST-OUT FILLER WIDENED FOR
000170*                      DOWNSTREAM REPORT PROGRAM
000180* 04/11/08  DMP  CR339 RE-VERIFIED FILTER LOGIC AFTER CR338
000190*                      CREDIT-REQUEST EDIT CHANGES IN CNPLN2000
000200*-----------------------------------------------------------
000210 ENVIRONMENT DIVISION.
000220*
000230 CONFIGURATION SECTION.
000240 SPECIAL-NAMES.
000250     CONSOLE IS CRT.
000260 INPUT-OUTPUT SECTION.
000270 FILE-CONTROL.
000280* /users/public/loanqry.txt
000290     SELECT LOAN-QUERY-IN ASSIGN TO DYNAMIC LOANQRY-PATH
000300            ORGANIZATION LINE SEQUENTIAL.
000310* /users/public/loanlst.txt
000320     SELECT LOAN-LIST-OUT ASSIGN TO DYNAMIC LOANLST-PATH
000330            ORGANIZATION LINE SEQUENTIAL.
000340* /users/public/loanmas.dat
000350     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOANMAS-PATH
000360            ORGANIZATION RELATIVE
000370            ACCESS MODE IS DYNAMIC
000380            RELATIVE KEY IS WS-LOAN-RRN
000390            FILE STATUS IS WS-LOAN-STATUS.
000400*
000410 DATA DIVISION.
000420*
000430 FILE SECTION.
000440*
000450 FD  LOAN-QUERY-IN
000460     LABEL RECORDS ARE STANDARD
000470     DATA RECORD IS CNPLQ-REC.
000480 01  CNPLQ-REC.
000490* A SPACE OR ZERO IN EITHER FILTER MEANS "ALL VALUES"
000500     05  LQ-CUST-ID                    PIC 9(9).
000510     05  LQ-NUM-INSTALL-FILTER         PIC 9(4).
000520     05  LQ-PAID-FILTER                PIC X(1).
000530     05  FILLER                        PIC X(20).
000540
000550 FD  LOAN-LIST-OUT
000560     LABEL RECORDS ARE STANDARD
000570     DATA RECORD IS CNPLL-REC.
000580 01  CNPLL-REC.
000590     05  LL-LOAN-ID                    PIC 9(9).
000600     05  LL-CUST-ID                    PIC 9(9).
000610     05  LL-AMOUNT                     PIC S9(13)V9(2).
000620     05  LL-NUM-INSTALL                PIC 9(4).
000630     05  LL-IS-PAID                    PIC X(1).
000640     05  LL-ORIGIN-DATE                PIC 9(8).
000650     05  LL-ORIGIN-DATE-R REDEFINES LL-ORIGIN-DATE.
000660         10  LL-ORIGIN-CCYY             PIC 9(4).
000670         10  LL-ORIGIN-MM               PIC 9(2).
000680         10  LL-ORIGIN-DD               PIC 9(2).
000690     05  FILLER                        PIC X(30).
000700
000710 FD  LOAN-FILE
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS CNPLN-REC.
000740     COPY '/users/devel/cnpln.dd.cbl'.
000750*
000760 WORKING-STORAGE SECTION.
000770*
000780 01  VARIABLES.
000790     05  LOANQRY-PATH.
000800         10  FILLER               PIC X(14)
000810             VALUE '/users/public/'.
000820         10  LOANQRY-NAME         PIC X(64).
000830     05  LOANLST-PATH.
000840         10  FILLER               PIC X(14)
000850             VALUE '/users/public/'.
000860         10  LOANLST-NAME         PIC X(64).
000870     05  LOANMAS-PATH.
000880         10  FILLER               PIC X(14)
000890             VALUE '/users/public/'.
000900         10  LOANMAS-NAME         PIC X(64).
000910     05  WS-COMMAND-LINE          PIC X(100).
000920     05  WS-LOAN-RRN              PIC 9(9)   COMP.
000930     05  WS-LOAN-MAX-RRN          PIC 9(9)   COMP.
000940     05  WS-LOAN-STATUS           PIC X(2).
000950     05  EOF-SW                   PIC 9(1)   COMP VALUE 0.
000960     05  WS-QRY-CTR               PIC 9(9)   COMP VALUE 0.
000970     05  WS-MATCH-CTR             PIC 9(9)   COMP VALUE 0.
000980*
000990 PROCEDURE DIVISION.
001000*
001010 A010-MAIN-LINE.
001020     DISPLAY SPACES UPON CRT.
001030     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001040     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001050         INTO LOANQRY-NAME LOANLST-NAME LOANMAS-NAME.
001060     IF LOANQRY-NAME = SPACES OR LOANLST-NAME = SPACES
001070         DISPLAY '!!!! ENTER LOANQRY, LOANLST AND LOANMAS'
001080             UPON CRT AT 2301
001090         DISPLAY '!!!!   FILE NAMES ON THE COMMAND LINE !!!!'
001100             UPON CRT AT 2401
001110         STOP RUN.
001120     OPEN INPUT LOAN-QUERY-IN.
001130     OPEN OUTPUT LOAN-LIST-OUT.
001140     OPEN INPUT LOAN-FILE.
001150     PERFORM 910-FIND-MAX-LOAN-RRN THRU 910-FIND-MAX-LOAN-RRN-X.
001160     PERFORM READ-LOANQRY.
001170     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
001180     PERFORM END-RTN.
001190
001200 READ-LOANQRY.
001210     READ LOAN-QUERY-IN AT END MOVE 1 TO EOF-SW.
001220     IF EOF-SW = 0
001230         ADD 1 TO WS-QRY-CTR.
001240
001250******************************************
001260*        START MAIN SECTION              *
001270******************************************
001280
001290 001-MAIN.
001300     MOVE 1 TO WS-LOAN-RRN.
001310 001-SCAN-LOOP.
001320     IF WS-LOAN-RRN > WS-LOAN-MAX-RRN
001330         GO TO 001-MAIN-EXIT.
001340     READ LOAN-FILE
001350         INVALID KEY GO TO 001-SCAN-NEXT.
001360     PERFORM 200-MATCH-FILTERS THRU 200-MATCH-FILTERS-EXIT.
001370 001-SCAN-NEXT.
001380     ADD 1 TO WS-LOAN-RRN.
001390     GO TO 001-SCAN-LOOP.
001400 001-MAIN-EXIT.
001410     PERFORM READ-LOANQRY.
001420     EXIT.
001430
001440 200-MATCH-FILTERS.
001450* CREDITSERVICE.GETLOANBYCUSTOMER - LOAN-CUST-ID IS REQUIRED,
001460* NUM-INSTALL AND PAID-FLAG ARE OPTIONAL FILTERS
001470     IF CNPLN-CUST-ID NOT = LQ-CUST-ID
001480         GO TO 200-MATCH-FILTERS-EXIT.
001490     IF LQ-NUM-INSTALL-FILTER NOT = 0
001500         IF CNPLN-NUM-INSTALL NOT = LQ-NUM-INSTALL-FILTER
001510             GO TO 200-MATCH-FILTERS-EXIT.
001520     IF LQ-PAID-FILTER NOT = SPACE
001530         IF CNPLN-IS-PAID NOT = LQ-PAID-FILTER
001540             GO TO 200-MATCH-FILTERS-EXIT.
001550     MOVE CNPLN-LOAN-ID        TO LL-LOAN-ID.
001560     MOVE CNPLN-CUST-ID        TO LL-CUST-ID.
001570     MOVE CNPLN-AMOUNT         TO LL-AMOUNT.
001580     MOVE CNPLN-NUM-INSTALL    TO LL-NUM-INSTALL.
001590     MOVE CNPLN-IS-PAID        TO LL-IS-PAID.
001600     MOVE CNPLN-ORIGIN-DATE-R  TO LL-ORIGIN-DATE.
001610     WRITE CNPLL-REC.
001620     ADD 1 TO WS-MATCH-CTR.
001630 200-MATCH-FILTERS-EXIT.
001640     EXIT.
001650
001660 910-FIND-MAX-LOAN-RRN.
001670     MOVE 0 TO WS-LOAN-MAX-RRN.
001680     MOVE 1 TO WS-LOAN-RRN.
001690 910-COUNT-LOOP.
001700     READ LOAN-FILE
001710         INVALID KEY GO TO 910-FIND-MAX-LOAN-RRN-X.
001720     MOVE WS-LOAN-RRN TO WS-LOAN-MAX-RRN.
001730     ADD 1 TO WS-LOAN-RRN.
001740     GO TO 910-COUNT-LOOP.
001750 910-FIND-MAX-LOAN-RRN-X.
001760     EXIT.
001770
001780 END-RTN.
001790     DISPLAY 'CNPLN3000 FINAL TOTALS:'  UPON CRT AT 0915.
001800     DISPLAY WS-QRY-CTR   'QUERIES  = '  UPON CRT AT 1025.
001810     DISPLAY WS-MATCH-CTR 'MATCHES  = '  UPON CRT AT 1125.
001820     CLOSE LOAN-QUERY-IN.
001830     CLOSE LOAN-LIST-OUT.
001840     CLOSE LOAN-FILE.
001850     STOP RUN.
