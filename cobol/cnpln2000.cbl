000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CNPLN2000.
000030 AUTHOR.        R G HARMON.
000040 INSTALLATION.  CNP LOAN SERVICING - LOAN ORIGINATION UNIT.
000050 DATE-WRITTEN.  03/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR DISTRIBUTION.
000080*-----------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------
000110* 03/02/91  RGH  ORIG  INITIAL LOAN ORIGINATION BATCH
000120* 08/21/93  DMP  CR142 INSTALLMENT-VALUE EDIT LIMITED TO
000130*                      6, 9, 12 OR 24 INSTALLMENTS
000140* 02/18/96  RGH  CR233 CREDIT-LIMIT AVAILABILITY EDIT ADDED,
000150*                      SCHEDULE BUILD STARTS 1ST OF NEXT MONTH
000160* 01/05/99  RGH  Y2K   RE-VERIFIED ALL DATE MATH IS CCYYMMDD
000170* 05/17/02  RGH  CR241 REJECT COUNT ADDED TO END-OF-RUN TOTALS
000180* 10/03/05  DMP  CR305 ROUNDED CLAUSE ADDED TO TOTAL-REPAYMENT
000190* 04/11/08  DMP  CR338 LOAN-AMOUNT AND INTEREST-RATE FIELD-LEVEL
000200*                      BOUNDS EDIT ADDED AHEAD OF CUSTOMER LOOKUP
000210*-----------------------------------------------------------
000220 ENVIRONMENT DIVISION.
000230*
000240 CONFIGURATION SECTION.
000250 SPECIAL-NAMES.
000260     CONSOLE IS CRT.
000270 INPUT-OUTPUT SECTION.
000280 FILE-CONTROL.
000290* /users/public/creditreq.txt
000300     SELECT CREDIT-REQUEST-IN ASSIGN TO DYNAMIC CREDREQ-PATH
000310            ORGANIZATION LINE SEQUENTIAL.
000320* /users/public/custmas.dat
000330     SELECT CUSTOMER-FILE ASSIGN TO DYNAMIC CUSTMAS-PATH
000340            ORGANIZATION RELATIVE
000350            ACCESS MODE IS DYNAMIC
000360            RELATIVE KEY IS WS-CUST-RRN
000370            FILE STATUS IS WS-CUST-STATUS.
000380* /users/public/loanmas.dat
000390     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOANMAS-PATH
000400            ORGANIZATION RELATIVE
000410            ACCESS MODE IS DYNAMIC
000420            RELATIVE KEY IS WS-LOAN-RRN
000430            FILE STATUS IS WS-LOAN-STATUS.
000440* /users/public/instmas.dat
000450     SELECT INSTALLMENT-FILE ASSIGN TO DYNAMIC INSTMAS-PATH
000460            ORGANIZATION RELATIVE
000470            ACCESS MODE IS DYNAMIC
000480            RELATIVE KEY IS WS-INST-RRN
000490            FILE STATUS IS WS-INST-STATUS.
000500*
000510 DATA DIVISION.
000520*
000530 FILE SECTION.
000540*
000550 FD  CREDIT-REQUEST-IN
000560     LABEL RECORDS ARE STANDARD
000570     DATA RECORD IS CNPCR-REC.
000580     COPY '/users/devel/cnpcr.dd.cbl'.
000590
000600 FD  CUSTOMER-FILE
000610     LABEL RECORDS ARE STANDARD
000620     DATA RECORD IS CNPCU-REC.
000630     COPY '/users/devel/cnpcu.dd.cbl'.
000640
000650 FD  LOAN-FILE
000660     LABEL RECORDS ARE STANDARD
000670     DATA RECORD IS CNPLN-REC.
000680     COPY '/users/devel/cnpln.dd.cbl'.
000690
000700 FD  INSTALLMENT-FILE
000710     LABEL RECORDS ARE STANDARD
000720     DATA RECORD IS CNPLI-REC.
000730     COPY '/users/devel/cnpli.dd.cbl'.
000740*
000750 WORKING-STORAGE SECTION.
000760*
000770 01  VARIABLES.
000780     05  CREDREQ-PATH.
000790         10  FILLER               PIC X(14)
000800             VALUE '/users/public/'.
000810         10  CREDREQ-NAME         PIC X(64).
000820     05  CUSTMAS-PATH.
000830         10  FILLER               PIC X(14)
000840             VALUE '/users/public/'.
000850         10  CUSTMAS-NAME         PIC X(64).
000860     05  LOANMAS-PATH.
000870         10  FILLER               PIC X(14)
000880             VALUE '/users/public/'.
000890         10  LOANMAS-NAME         PIC X(64).
000900     05  INSTMAS-PATH.
000910         10  FILLER               PIC X(14)
000920             VALUE '/users/public/'.
000930         10  INSTMAS-NAME         PIC X(64).
000940     05  WS-COMMAND-LINE          PIC X(100).
000950     05  WS-CUST-RRN              PIC 9(9)   COMP.
000960     05  WS-CUST-STATUS           PIC X(2).
000970     05  WS-LOAN-RRN              PIC 9(9)   COMP.
000980     05  WS-LOAN-STATUS           PIC X(2).
000990     05  WS-INST-RRN              PIC 9(9)   COMP.
001000     05  WS-INST-STATUS           PIC X(2).
001010     05  WS-NEXT-LOAN-ID          PIC 9(9)   COMP.
001020     05  WS-NEXT-INST-ID          PIC 9(9)   COMP.
001030     05  EOF-SW                   PIC 9(1)   COMP VALUE 0.
001040     05  WS-REC-CTR               PIC 9(9)   COMP VALUE 0.
001050     05  WS-ORIG-CTR              PIC 9(9)   COMP VALUE 0.
001060     05  WS-REJECT-CTR            PIC 9(9)   COMP VALUE 0.
001070     05  WS-SUB                   PIC S9(4)  COMP VALUE 0.
001080     05  WS-EDIT-OK-SW            PIC X(1)   VALUE 'Y'.
001090         88  WS-EDIT-OK                      VALUE 'Y'.
001100         88  WS-EDIT-FAILED                  VALUE 'N'.
001110     05  WS-REJECT-REASON         PIC X(30).
001120     05  WS-CUSTOMER-FOUND-SW     PIC X(1)   VALUE 'N'.
001130         88  WS-CUSTOMER-FOUND               VALUE 'Y'.
001140*
001150*---- LOANCALCULATOR WORK AREA -------------------------------
001160     05  WS-TOTAL-ROUNDED         PIC S9(13)V9(2).
001170     05  WS-AVAILABLE-LIMIT       PIC S9(13)V9(2).
001180     05  WS-INSTALLMENT-AMT       PIC S9(13)V9(2).
001190*
001200*---- SCHEDULE-BUILD WORK AREA --------------------------------
001210     05  WS-SCHED-CCYY            PIC 9(4)   COMP.
001220     05  WS-SCHED-MM              PIC 9(2)   COMP.
001230     05  WS-SCHED-DD              PIC 9(2)   COMP VALUE 1.
001240     05  WS-CURR-DATE-6.
001250         10  WS-CURR-YY           PIC 9(2).
001260         10  WS-CURR-MM           PIC 9(2).
001270         10  WS-CURR-DD           PIC 9(2).
001280     05  WS-CURR-CENTURY          PIC 9(2)   COMP.
001290     05  WS-CURR-CCYY             PIC 9(4)   COMP.
001300*
001310 PROCEDURE DIVISION.
001320*
001330 A010-MAIN-LINE.
001340     DISPLAY SPACES UPON CRT.
001350     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001360     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001370         INTO CREDREQ-NAME CUSTMAS-NAME LOANMAS-NAME
001380              INSTMAS-NAME.
001390     IF CREDREQ-NAME = SPACES OR CUSTMAS-NAME = SPACES
001400         DISPLAY '!!!! ENTER CREDREQ, CUSTMAS, LOANMAS AND'
001410             UPON CRT AT 2301
001420         DISPLAY '!!!!   INSTMAS FILE NAMES ON COMMAND LINE'
001430             UPON CRT AT 2401
001440         STOP RUN.
001450     ACCEPT WS-CURR-DATE-6 FROM DATE.
001460     IF WS-CURR-YY < 50
001470         MOVE 20 TO WS-CURR-CENTURY
001480     ELSE
001490         MOVE 19 TO WS-CURR-CENTURY.
001500     MOVE WS-CURR-CENTURY TO WS-CURR-CCYY (1:2).
001510     MOVE WS-CURR-YY      TO WS-CURR-CCYY (3:2).
001520     OPEN INPUT CREDIT-REQUEST-IN.
001530     OPEN I-O CUSTOMER-FILE.
001540     OPEN I-O LOAN-FILE.
001550     OPEN I-O INSTALLMENT-FILE.
001560     PERFORM 910-FIND-NEXT-LOAN-ID THRU 910-FIND-NEXT-LOAN-ID-X.
001570     PERFORM 920-FIND-NEXT-INST-ID THRU 920-FIND-NEXT-INST-ID-X.
001580     PERFORM READ-CREDREQ.
001590     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
001600     PERFORM END-RTN.
001610
001620 READ-CREDREQ.
001630     READ CREDIT-REQUEST-IN AT END MOVE 1 TO EOF-SW.
001640     IF EOF-SW = 0
001650         ADD 1 TO WS-REC-CTR.
001660
001670******************************************
001680*        START MAIN SECTION              *
001690******************************************
001700
001710 001-MAIN.
001720     MOVE 'Y' TO WS-EDIT-OK-SW.
001730     MOVE SPACES TO WS-REJECT-REASON.
001740     PERFORM 100-EDIT-CREDIT-REQUEST
001750         THRU 100-EDIT-CREDIT-REQUEST-EXIT.
001760     IF WS-EDIT-OK
001770         PERFORM 200-FIND-CUSTOMER THRU 200-FIND-CUSTOMER-EXIT.
001780     IF WS-EDIT-OK
001790         PERFORM 400-EDIT-NUM-INSTALLMENTS
001800             THRU 400-EDIT-NUM-INSTALLMENTS-EXIT.
001810     IF WS-EDIT-OK
001820         PERFORM 300-COMPUTE-TOTAL-REPAYMENT
001830             THRU 300-COMPUTE-TOTAL-REPAYMENT-EXIT
001840         PERFORM 500-EDIT-CREDIT-LIMIT
001850             THRU 500-EDIT-CREDIT-LIMIT-EXIT.
001860     IF WS-EDIT-OK
001870         PERFORM 600-WRITE-LOAN THRU 600-WRITE-LOAN-EXIT
001880         PERFORM 700-BUILD-INSTALLMENTS
001890             THRU 700-BUILD-INSTALLMENTS-EXIT
001900         PERFORM 800-UPDATE-CUSTOMER-LIMIT
001910             THRU 800-UPDATE-CUSTOMER-LIMIT-EXIT
001920         ADD 1 TO WS-ORIG-CTR
001930     ELSE
001940         DISPLAY 'REJECTED - REC ' WS-REC-CTR ' '
001950             WS-REJECT-REASON UPON CRT AT 1801
001960         ADD 1 TO WS-REJECT-CTR.
001970     PERFORM READ-CREDREQ.
001980 001-MAIN-EXIT.
001990     EXIT.
002000
002010 100-EDIT-CREDIT-REQUEST.
002020* FIELD-LEVEL BOUNDS - LOAN-AMOUNT 100.00 MINIMUM, INTEREST
002030* RATE 0.100000 THRU 0.500000 INCLUSIVE
002040     IF CNPCR-LOAN-AMOUNT < 100.00
002050         MOVE 'N' TO WS-EDIT-OK-SW
002060         MOVE 'INVALID-LOAN-AMOUNT' TO WS-REJECT-REASON
002070         GO TO 100-EDIT-CREDIT-REQUEST-EXIT.
002080     IF CNPCR-INTEREST-RATE < 0.100000 OR
002090        CNPCR-INTEREST-RATE > 0.500000
002100         MOVE 'N' TO WS-EDIT-OK-SW
002110         MOVE 'INVALID-INTEREST-RATE' TO WS-REJECT-REASON.
002120 100-EDIT-CREDIT-REQUEST-EXIT.
002130     EXIT.
002140
002150 200-FIND-CUSTOMER.
002160     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.
002170     MOVE CNPCR-CUSTOMER-ID TO WS-CUST-RRN.
002180     READ CUSTOMER-FILE
002190         INVALID KEY
002200             MOVE 'N' TO WS-EDIT-OK-SW
002210             MOVE 'CUSTOMER-NOT-FOUND' TO WS-REJECT-REASON
002220             GO TO 200-FIND-CUSTOMER-EXIT.
002230     MOVE 'Y' TO WS-CUSTOMER-FOUND-SW.
002240 200-FIND-CUSTOMER-EXIT.
002250     EXIT.
002260
002270 300-COMPUTE-TOTAL-REPAYMENT.
002280* TOTAL = PRINCIPAL * ( 1 + INTEREST-RATE ), ROUNDED TO
002290* 2 DECIMALS FOR STORAGE AS LOAN-AMOUNT
002300     COMPUTE WS-TOTAL-ROUNDED ROUNDED =
002310         CNPCR-LOAN-AMOUNT * (1 + CNPCR-INTEREST-RATE).
002320 300-COMPUTE-TOTAL-REPAYMENT-EXIT.
002330     EXIT.
002340
002350 400-EDIT-NUM-INSTALLMENTS.
002360* INSTALLMENTVALUEVALIDATOR - MUST BE 6, 9, 12 OR 24
002370     IF CNPCR-NUM-INSTALLMENT = 6  OR
002380        CNPCR-NUM-INSTALLMENT = 9  OR
002390        CNPCR-NUM-INSTALLMENT = 12 OR
002400        CNPCR-NUM-INSTALLMENT = 24
002410         CONTINUE
002420     ELSE
002430         MOVE 'N' TO WS-EDIT-OK-SW
002440         MOVE 'INVALID-INSTALLMENT-VALUE' TO WS-REJECT-REASON.
002450 400-EDIT-NUM-INSTALLMENTS-EXIT.
002460     EXIT.
002470
002480 500-EDIT-CREDIT-LIMIT.
002490* LIMITISAVAILABLEVALIDATOR - AVAILABLE = CREDIT-LIMIT MINUS
002500* USED-LIMIT, REJECT WHEN AVAILABLE IS LESS THAN TOTAL
002510     COMPUTE WS-AVAILABLE-LIMIT =
002520         CNPCU-CUST-CREDIT-LIMIT - CNPCU-CUST-USED-LIMIT.
002530     IF WS-AVAILABLE-LIMIT < WS-TOTAL-ROUNDED
002540         MOVE 'N' TO WS-EDIT-OK-SW
002550         MOVE 'CREDIT-LIMIT-NOT-AVAILABLE' TO WS-REJECT-REASON.
002560 500-EDIT-CREDIT-LIMIT-EXIT.
002570     EXIT.
002580
002590 600-WRITE-LOAN.
002600     MOVE WS-NEXT-LOAN-ID       TO CNPLN-LOAN-ID.
002610     MOVE CNPCR-CUSTOMER-ID     TO CNPLN-CUST-ID.
002620     MOVE WS-TOTAL-ROUNDED      TO CNPLN-AMOUNT.
002630     MOVE CNPCR-NUM-INSTALLMENT TO CNPLN-NUM-INSTALL.
002640     MOVE CNPCR-INTEREST-RATE   TO CNPLN-INTEREST-RATE.
002650     SET CNPLN-PAID-NO          TO TRUE.
002660     MOVE WS-CURR-CCYY          TO CNPLN-ORIGIN-CCYY.
002670     MOVE WS-CURR-MM            TO CNPLN-ORIGIN-MM.
002680     MOVE WS-CURR-DD            TO CNPLN-ORIGIN-DD.
002690     MOVE WS-NEXT-LOAN-ID       TO WS-LOAN-RRN.
002700     WRITE CNPLN-REC
002710         INVALID KEY
002720             DISPLAY 'WRITE FAILED LOAN ' WS-NEXT-LOAN-ID
002730                 UPON CRT AT 2101.
002740 600-WRITE-LOAN-EXIT.
002750     EXIT.
002760
002770 700-BUILD-INSTALLMENTS.
002780* INSTALLMENT-AMOUNT = ROUND( LOAN-AMOUNT / NUM-INSTALL, 2,
002790* HALF-UP ).  FIRST DUE DATE IS THE 1ST OF NEXT MONTH, ONE
002800* INSTALLMENT PER CALENDAR MONTH THEREAFTER.  REMAINDER FROM
002810* THE DIVISION IS NOT RECONCILED BACK INTO LOAN-AMOUNT.
002820     PERFORM 710-COMPUTE-INSTALLMENT-AMT
002830         THRU 710-COMPUTE-INSTALLMENT-AMT-EXIT.
002840     MOVE WS-CURR-CCYY TO WS-SCHED-CCYY.
002850     MOVE WS-CURR-MM   TO WS-SCHED-MM.
002860     PERFORM 720-NEXT-MONTH-1ST THRU 720-NEXT-MONTH-1ST-EXIT.
002870     MOVE 1 TO WS-SUB.
002880 700-BUILD-LOOP.
002890     IF WS-SUB > CNPLN-NUM-INSTALL
002900         GO TO 700-BUILD-INSTALLMENTS-EXIT.
002910     MOVE WS-NEXT-INST-ID    TO CNPLI-INST-ID.
002920     MOVE CNPLN-LOAN-ID      TO CNPLI-LOAN-ID.
002930     MOVE WS-INSTALLMENT-AMT TO CNPLI-AMOUNT.
002940     MOVE 0                 TO CNPLI-PAID-AMOUNT.
002950     MOVE WS-SCHED-CCYY      TO CNPLI-DUE-CCYY.
002960     MOVE WS-SCHED-MM        TO CNPLI-DUE-MM.
002970     MOVE WS-SCHED-DD        TO CNPLI-DUE-DD.
002980     MOVE 0                 TO CNPLI-PAYMENT-DATE-R.
002990     SET CNPLI-PAID-NO       TO TRUE.
003000     MOVE WS-NEXT-INST-ID    TO WS-INST-RRN.
003010     WRITE CNPLI-REC
003020         INVALID KEY
003030             DISPLAY 'WRITE FAILED INST ' WS-NEXT-INST-ID
003040                 UPON CRT AT 2201.
003050     ADD 1 TO WS-NEXT-INST-ID.
003060     IF WS-SUB < CNPLN-NUM-INSTALL
003070         PERFORM 720-NEXT-MONTH-1ST THRU 720-NEXT-MONTH-1ST-EXIT.
003080     ADD 1 TO WS-SUB.
003090     GO TO 700-BUILD-LOOP.
003100 700-BUILD-INSTALLMENTS-EXIT.
003110     EXIT.
003120
003130 710-COMPUTE-INSTALLMENT-AMT.
003140     COMPUTE WS-INSTALLMENT-AMT ROUNDED =
003150         WS-TOTAL-ROUNDED / CNPLN-NUM-INSTALL.
003160 710-COMPUTE-INSTALLMENT-AMT-EXIT.
003170     EXIT.
003180
003190 720-NEXT-MONTH-1ST.
003200     ADD 1 TO WS-SCHED-MM.
003210     IF WS-SCHED-MM > 12
003220         MOVE 1 TO WS-SCHED-MM
003230         ADD 1 TO WS-SCHED-CCYY.
003240 720-NEXT-MONTH-1ST-EXIT.
003250     EXIT.
003260
003270 800-UPDATE-CUSTOMER-LIMIT.
003280     COMPUTE CNPCU-CUST-USED-LIMIT =
003290         CNPCU-CUST-USED-LIMIT + WS-TOTAL-ROUNDED.
003300     MOVE WS-CURR-CCYY TO CNPCU-LAST-ACT-CCYY.
003310     MOVE WS-CURR-MM   TO CNPCU-LAST-ACT-MM.
003320     MOVE WS-CURR-DD   TO CNPCU-LAST-ACT-DD.
003330     MOVE CNPCR-CUSTOMER-ID TO WS-CUST-RRN.
003340     REWRITE CNPCU-REC
003350         INVALID KEY
003360             DISPLAY 'REWRITE FAILED CUST ' CNPCR-CUSTOMER-ID
003370                 UPON CRT AT 2301.
003380 800-UPDATE-CUSTOMER-LIMIT-EXIT.
003390     EXIT.
003400
003410 910-FIND-NEXT-LOAN-ID.
003420     MOVE 0 TO WS-NEXT-LOAN-ID.
003430     MOVE 1 TO WS-LOAN-RRN.
003440 910-COUNT-LOOP.
003450     READ LOAN-FILE
003460         INVALID KEY GO TO 910-FIND-NEXT-LOAN-ID-X.
003470     MOVE WS-LOAN-RRN TO WS-NEXT-LOAN-ID.
003480     ADD 1 TO WS-LOAN-RRN.
003490     GO TO 910-COUNT-LOOP.
003500 910-FIND-NEXT-LOAN-ID-X.
003510     ADD 1 TO WS-NEXT-LOAN-ID.
003520     EXIT.
003530
003540 920-FIND-NEXT-INST-ID.
003550     MOVE 0 TO WS-NEXT-INST-ID.
003560     MOVE 1 TO WS-INST-RRN.
003570 920-COUNT-LOOP.
003580     READ INSTALLMENT-FILE
003590         INVALID KEY GO TO 920-FIND-NEXT-INST-ID-X.
003600     MOVE WS-INST-RRN TO WS-NEXT-INST-ID.
003610     ADD 1 TO WS-INST-RRN.
003620     GO TO 920-COUNT-LOOP.
003630 920-FIND-NEXT-INST-ID-X.
003640     ADD 1 TO WS-NEXT-INST-ID.
003650     EXIT.
003660
003670 END-RTN.
003680     DISPLAY 'CNPLN2000 FINAL TOTALS:'  UPON CRT AT 0915.
003690     DISPLAY WS-REC-CTR    'READ       = '  UPON CRT AT 1025.
003700     DISPLAY WS-ORIG-CTR   'ORIGINATED = '  UPON CRT AT 1125.
003710     DISPLAY WS-REJECT-CTR 'REJECTED   = '  UPON CRT AT 1225.
003720     CLOSE CREDIT-REQUEST-IN.
003730     CLOSE CUSTOMER-FILE.
003740     CLOSE LOAN-FILE.
003750     CLOSE INSTALLMENT-FILE.
003760     STOP RUN.
