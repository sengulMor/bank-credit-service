000010*CNPCU-REC   -  CUSTOMER MASTER RECORD  -  CNP LOAN SERVICING
000020*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1991
000030*-----------------------------------------------------------
000040* CHANGE LOG
000050*-----------------------------------------------------------
000060* 03/02/91  RGH  ORIG  INITIAL LAYOUT FOR CUSTOMER MASTER
000070* 11/14/92  RGH  CR104 ADD LAST-ACTIVITY AND OPEN-DATE BLOCKS
000080* 06/09/94  DMP  CR188 ADD CNPCU-STATUS 88-LEVELS FOR CLOSED/HOLD
000090* 01/05/99  RGH  Y2K   RE-VERIFIED ALL DATE FIELDS CCYYMMDD
000100*-----------------------------------------------------------
000110 01  CNPCU-REC.
000120     05  CNPCU-CUST-ID                PIC 9(9).
000130     05  CNPCU-CUST-NAME               PIC X(100).
000140     05  CNPCU-CUST-SURNAME            PIC X(100).
000150* CREDIT-LIMIT AND USED-LIMIT ARE PACKED, 2 DECIMALS, SIGNED
000160     05  CNPCU-CUST-CREDIT-LIMIT       PIC S9(13)V9(2) COMP-3.
000170     05  CNPCU-CUST-USED-LIMIT         PIC S9(13)V9(2) COMP-3.
000180* AVAILABLE-LIMIT IS NOT STORED, IT IS DERIVED AT RUN TIME -
000190* CREDIT-LIMIT MINUS USED-LIMIT - SEE CNPLN2000 500-EDIT-CREDIT-LIMIT
000200     05  CNPCU-STATUS                  PIC X(1).
000210         88  CNPCU-STATUS-ACTIVE       VALUE 'A'.
000220         88  CNPCU-STATUS-CLOSED       VALUE 'C'.
000230         88  CNPCU-STATUS-HOLD         VALUE 'H'.
000240     05  CNPCU-OPEN-DATE.
000250         10  CNPCU-OPEN-CCYY           PIC 9(4).
000260         10  CNPCU-OPEN-MM             PIC 9(2).
000270         10  CNPCU-OPEN-DD             PIC 9(2).
000280     05  CNPCU-OPEN-DATE-R REDEFINES CNPCU-OPEN-DATE
000290                                       PIC 9(8).
000300     05  CNPCU-LAST-ACTIVITY-DATE.
000310         10  CNPCU-LAST-ACT-CCYY       PIC 9(4).
000320         10  CNPCU-LAST-ACT-MM         PIC 9(2).
000330         10  CNPCU-LAST-ACT-DD         PIC 9(2).
000340     05  CNPCU-LAST-ACTIVITY-DATE-R REDEFINES
000350                                 CNPCU-LAST-ACTIVITY-DATE
000360                                       PIC 9(8).
000370     05  CNPCU-LAST-UPDATE-USER         PIC X(4).
000380     05  FILLER                         PIC X(30).
