000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CNPPY2000.
000030 AUTHOR.        D M PARKER.
000040 INSTALLATION.  CNP LOAN SERVICING - PAYMENT POSTING UNIT.
000050 DATE-WRITTEN.  03/02/1991.
000060 DATE-COMPILED.
000070 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR DISTRIBUTION.
000080*-----------------------------------------------------------
000090* CHANGE LOG
000100*-----------------------------------------------------------
000110* 03/02/91  DMP  ORIG  INITIAL PAYMENT POSTING BATCH
000120* 08/21/93  DMP  CR142 OLDEST-UNPAID-FIRST SELECTION ADDED
000130* 02/18/96  RGH  CR233 3-MONTH UNPAID WINDOW ADDED - DUE DATES
000140*                      ARE ALWAYS THE 1ST SO THE WINDOW IS
000150*                      COMPARED BY YEAR/MONTH, NOT BY DAY
000160* 01/05/99  RGH  Y2K   RE-VERIFIED WINDOW MATH IS CCYY BASED
000170* 05/17/02  RGH  CR241 FULL-PAYMENT CHECK SCANS WHOLE LOAN, NOT
000180*                      JUST THE 3-MONTH WINDOW
000190* 04/11/08  DMP  CR338 PAYMENT-AMOUNT FIELD-LEVEL BOUNDS EDIT
000200*                      ADDED AHEAD OF UNPAID-WINDOW SELECTION
000210* 11/02/09  RGH  CR342 LOWER BOUND OF UNPAID WINDOW CHANGED TO
000220*                      A FULL CCYYMMDD COMPARE - A DUE DATE OF
000230*                      THE 1ST COULD PRECEDE A PAYMENT-DATE
000240*                      LATER IN THAT SAME MONTH
000250*-----------------------------------------------------------
000260 ENVIRONMENT DIVISION.
000270*
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     CONSOLE IS CRT.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330* /users/public/paymentreq.txt
000340     SELECT PAYMENT-REQUEST-IN ASSIGN TO DYNAMIC PAYREQ-PATH
000350            ORGANIZATION LINE SEQUENTIAL.
000360* /users/public/paymentres.txt
000370     SELECT PAYMENT-RESULT-OUT ASSIGN TO DYNAMIC PAYRES-PATH
000380            ORGANIZATION LINE SEQUENTIAL.
000390* /users/public/custmas.dat
000400     SELECT CUSTOMER-FILE ASSIGN TO DYNAMIC CUSTMAS-PATH
000410            ORGANIZATION RELATIVE
000420            ACCESS MODE IS DYNAMIC
000430            RELATIVE KEY IS WS-CUST-RRN
000440            FILE STATUS IS WS-CUST-STATUS.
000450* /users/public/loanmas.dat
000460     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOANMAS-PATH
000470            ORGANIZATION RELATIVE
000480            ACCESS MODE IS DYNAMIC
000490            RELATIVE KEY IS WS-LOAN-RRN
000500            FILE STATUS IS WS-LOAN-STATUS.
000510* /users/public/instmas.dat
000520     SELECT INSTALLMENT-FILE ASSIGN TO DYNAMIC INSTMAS-PATH
000530            ORGANIZATION RELATIVE
000540            ACCESS MODE IS DYNAMIC
000550            RELATIVE KEY IS WS-INST-RRN
000560            FILE STATUS IS WS-INST-STATUS.
000570*
000580 DATA DIVISION.
000590*
000600 FILE SECTION.
000610*
000620 FD  PAYMENT-REQUEST-IN
000630     LABEL RECORDS ARE STANDARD
000640     DATA RECORD IS CNPPR-REC.
000650     COPY '/users/devel/cnppr.dd.cbl'.
000660
000670 FD  PAYMENT-RESULT-OUT
000680     LABEL RECORDS ARE STANDARD
000690     DATA RECORD IS CNPPY-REC.
000700     COPY '/users/devel/cnppy.dd.cbl'.
000710
000720 FD  CUSTOMER-FILE
000730     LABEL RECORDS ARE STANDARD
000740     DATA RECORD IS CNPCU-REC.
000750     COPY '/users/devel/cnpcu.dd.cbl'.
000760
000770 FD  LOAN-FILE
000780     LABEL RECORDS ARE STANDARD
000790     DATA RECORD IS CNPLN-REC.
000800     COPY '/users/devel/cnpln.dd.cbl'.
000810
000820 FD  INSTALLMENT-FILE
000830     LABEL RECORDS ARE STANDARD
000840     DATA RECORD IS CNPLI-REC.
000850     COPY '/users/devel/cnpli.dd.cbl'.
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890 01  VARIABLES.
000900     05  PAYREQ-PATH.
000910         10  FILLER               PIC X(14)
000920             VALUE '/users/public/'.
000930         10  PAYREQ-NAME          PIC X(64).
000940     05  PAYRES-PATH.
000950         10  FILLER               PIC X(14)
000960             VALUE '/users/public/'.
000970         10  PAYRES-NAME          PIC X(64).
000980     05  CUSTMAS-PATH.
000990         10  FILLER               PIC X(14)
001000             VALUE '/users/public/'.
001010         10  CUSTMAS-NAME         PIC X(64).
001020     05  LOANMAS-PATH.
001030         10  FILLER               PIC X(14)
001040             VALUE '/users/public/'.
001050         10  LOANMAS-NAME         PIC X(64).
001060     05  INSTMAS-PATH.
001070         10  FILLER               PIC X(14)
001080             VALUE '/users/public/'.
001090         10  INSTMAS-NAME         PIC X(64).
001100     05  WS-COMMAND-LINE          PIC X(100).
001110     05  WS-CUST-RRN              PIC 9(9)   COMP.
001120     05  WS-CUST-STATUS           PIC X(2).
001130     05  WS-LOAN-RRN              PIC 9(9)   COMP.
001140     05  WS-LOAN-STATUS           PIC X(2).
001150     05  WS-INST-RRN              PIC 9(9)   COMP.
001160     05  WS-INST-MAX-RRN          PIC 9(9)   COMP.
001170     05  WS-INST-STATUS           PIC X(2).
001180     05  EOF-SW                   PIC 9(1)   COMP VALUE 0.
001190     05  WS-REC-CTR               PIC 9(9)   COMP VALUE 0.
001200     05  WS-PAID-CTR              PIC 9(9)   COMP VALUE 0.
001210     05  WS-REJECT-CTR            PIC 9(9)   COMP VALUE 0.
001220     05  WS-SUB                   PIC S9(4)  COMP VALUE 0.
001230     05  WS-EDIT-OK-SW            PIC X(1)   VALUE 'Y'.
001240         88  WS-EDIT-OK                      VALUE 'Y'.
001250         88  WS-EDIT-FAILED                  VALUE 'N'.
001260     05  WS-REJECT-REASON         PIC X(30).
001270*
001280*---- UNPAID-WINDOW MATCH TABLE -------------------------------
001290     05  WS-MATCH-COUNT           PIC S9(4)  COMP VALUE 0.
001300     05  WS-MATCH-TABLE.
001310         10  WS-MATCH-RRN OCCURS 24 TIMES
001320                                  PIC 9(9)   COMP.
001330*
001340*---- LOANCALCULATOR / PAYMENT WORK AREA ----------------------
001350     05  WS-INSTALLMENT-AMT       PIC S9(13)V9(2).
001360     05  WS-NUM-TO-PAY            PIC S9(9)  COMP.
001370     05  WS-NUM-PAID-THIS-RUN     PIC S9(4)  COMP VALUE 0.
001380     05  WS-TOTAL-PAYMENT         PIC S9(13)V9(2).
001390     05  WS-LOAN-COMPLETE-SW      PIC X(1)   VALUE 'N'.
001400         88  WS-LOAN-COMPLETE                VALUE 'Y'.
001410*
001420*---- DATE-WINDOW WORK AREA -------------------------------------
001430     05  WS-PAY-TOTAL-MONTHS      PIC 9(7)   COMP.
001440     05  WS-WINDOW-END-MONTHS     PIC 9(7)   COMP.
001450     05  WS-DUE-TOTAL-MONTHS      PIC 9(7)   COMP.
001460*
001470 PROCEDURE DIVISION.
001480*
001490 A010-MAIN-LINE.
001500     DISPLAY SPACES UPON CRT.
001510     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001520     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001530         INTO PAYREQ-NAME PAYRES-NAME CUSTMAS-NAME
001540              LOANMAS-NAME INSTMAS-NAME.
001550     IF PAYREQ-NAME = SPACES OR PAYRES-NAME = SPACES
001560         DISPLAY '!!!! ENTER PAYREQ, PAYRES, CUSTMAS, LOANMAS'
001570             UPON CRT AT 2301
001580         DISPLAY '!!!!   AND INSTMAS FILE NAMES ON CMD LINE'
001590             UPON CRT AT 2401
001600         STOP RUN.
001610     OPEN INPUT PAYMENT-REQUEST-IN.
001620     OPEN OUTPUT PAYMENT-RESULT-OUT.
001630     OPEN I-O CUSTOMER-FILE.
001640     OPEN I-O LOAN-FILE.
001650     OPEN I-O INSTALLMENT-FILE.
001660     PERFORM 930-FIND-MAX-INST-RRN THRU 930-FIND-MAX-INST-RRN-X.
001670     PERFORM READ-PAYREQ.
001680     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
001690     PERFORM END-RTN.
001700
001710 READ-PAYREQ.
001720     READ PAYMENT-REQUEST-IN AT END MOVE 1 TO EOF-SW.
001730     IF EOF-SW = 0
001740         ADD 1 TO WS-REC-CTR.
001750
001760******************************************
001770*        START MAIN SECTION              *
001780******************************************
001790
001800 001-MAIN.
001810     MOVE 'Y' TO WS-EDIT-OK-SW.
001820     MOVE SPACES TO WS-REJECT-REASON.
001830     MOVE 0 TO WS-MATCH-COUNT WS-NUM-PAID-THIS-RUN.
001840     PERFORM 100-EDIT-PAYMENT-REQUEST
001850         THRU 100-EDIT-PAYMENT-REQUEST-EXIT.
001860     IF WS-EDIT-OK
001870         PERFORM 300-SELECT-UNPAID-WINDOW
001880             THRU 300-SELECT-UNPAID-WINDOW-EXIT.
001890     IF WS-EDIT-OK
001900         PERFORM 400-COMPUTE-NUM-TO-PAY
001910             THRU 400-COMPUTE-NUM-TO-PAY-EXIT.
001920     IF WS-EDIT-OK
001930         PERFORM 500-APPLY-PAYMENTS
001940             THRU 500-APPLY-PAYMENTS-EXIT
001950         PERFORM 600-UPDATE-CUSTOMER-LIMIT
001960             THRU 600-UPDATE-CUSTOMER-LIMIT-EXIT
001970         PERFORM 700-CHECK-LOAN-COMPLETE
001980             THRU 700-CHECK-LOAN-COMPLETE-EXIT
001990         PERFORM 900-WRITE-RESULT THRU 900-WRITE-RESULT-EXIT
002000         ADD 1 TO WS-PAID-CTR
002010     ELSE
002020         DISPLAY 'REJECTED - REC ' WS-REC-CTR ' '
002030             WS-REJECT-REASON UPON CRT AT 1801
002040         ADD 1 TO WS-REJECT-CTR.
002050     PERFORM READ-PAYREQ.
002060 001-MAIN-EXIT.
002070     EXIT.
002080
002090 100-EDIT-PAYMENT-REQUEST.
002100* FIELD-LEVEL BOUNDS - PAYMENT AMOUNT 100.00 MINIMUM
002110     IF CNPPR-AMOUNT < 100.00
002120         MOVE 'N' TO WS-EDIT-OK-SW
002130         MOVE 'INVALID-PAYMENT-AMOUNT' TO WS-REJECT-REASON.
002140 100-EDIT-PAYMENT-REQUEST-EXIT.
002150     EXIT.
002160
002170 300-SELECT-UNPAID-WINDOW.
002180* SELECT UNPAID INSTALLMENTS FOR PR-LOAN-ID WITH A DUE DATE ON
002190* OR AFTER THE PAYMENT DATE AND WITHIN THE FOLLOWING 3
002200* CALENDAR MONTHS, OLDEST FIRST.  THE LOWER BOUND IS A FULL
002210* CCYYMMDD COMPARE SINCE CNPPR-PAYMENT-DATE CAN FALL ON ANY
002220* DAY OF THE MONTH - SEE CR342.  THE UPPER BOUND STAYS A
002230* YEAR/MONTH COMPARE SINCE INSTALLMENT DUE DATES ARE ALWAYS
002240* THE 1ST.  THE FILE IS A RELATIVE FILE BUT RECORDS WERE
002250* ASSIGNED RRN'S IN DUE-DATE ORDER AT ORIGINATION TIME, SO A
002260* PLAIN ASCENDING RRN SCAN IS OLDEST FIRST.
002270     COMPUTE WS-PAY-TOTAL-MONTHS =
002280         (CNPPR-PMT-CCYY * 12) + CNPPR-PMT-MM.
002290     COMPUTE WS-WINDOW-END-MONTHS = WS-PAY-TOTAL-MONTHS + 3.
002300     MOVE 1 TO WS-INST-RRN.
002310 300-SCAN-LOOP.
002320     IF WS-INST-RRN > WS-INST-MAX-RRN
002330         GO TO 300-SCAN-DONE.
002340     READ INSTALLMENT-FILE
002350         INVALID KEY GO TO 300-SCAN-NEXT.
002360     IF CNPLI-LOAN-ID NOT = CNPPR-LOAN-ID
002370         GO TO 300-SCAN-NEXT.
002380     IF CNPLI-PAID-YES
002390         GO TO 300-SCAN-NEXT.
002400     IF CNPLI-DUE-DATE-R < CNPPR-PAYMENT-DATE-R
002410         GO TO 300-SCAN-NEXT.
002420     COMPUTE WS-DUE-TOTAL-MONTHS =
002430         (CNPLI-DUE-CCYY * 12) + CNPLI-DUE-MM.
002440     IF WS-DUE-TOTAL-MONTHS > WS-WINDOW-END-MONTHS
002450         GO TO 300-SCAN-NEXT.
002460     ADD 1 TO WS-MATCH-COUNT.
002470     MOVE WS-INST-RRN TO WS-MATCH-RRN (WS-MATCH-COUNT).
002480     MOVE CNPLI-AMOUNT TO WS-INSTALLMENT-AMT.
002490 300-SCAN-NEXT.
002500     ADD 1 TO WS-INST-RRN.
002510     GO TO 300-SCAN-LOOP.
002520 300-SCAN-DONE.
002530     IF WS-MATCH-COUNT = 0
002540         MOVE 'N' TO WS-EDIT-OK-SW
002550         MOVE 'UNPAID-INSTALLMENTS-NOT-FOUND' TO
002560             WS-REJECT-REASON.
002570 300-SELECT-UNPAID-WINDOW-EXIT.
002580     EXIT.
002590
002600 400-COMPUTE-NUM-TO-PAY.
002610* HOW MANY WHOLE INSTALLMENTS DOES THE PAYMENT COVER - INTEGER
002620* DIVISION, TRUNCATED TOWARD ZERO
002630     COMPUTE WS-NUM-TO-PAY = CNPPR-AMOUNT / WS-INSTALLMENT-AMT.
002640     IF WS-NUM-TO-PAY < 1
002650         MOVE 'N' TO WS-EDIT-OK-SW
002660         MOVE 'INVALID-PAYMENT-AMOUNT' TO WS-REJECT-REASON.
002670 400-COMPUTE-NUM-TO-PAY-EXIT.
002680     EXIT.
002690
002700 500-APPLY-PAYMENTS.
002710* TAKE THE FIRST NUM-TO-PAY INSTALLMENTS, OLDEST FIRST, CAPPED
002720* AT THE NUMBER ACTUALLY SELECTED IN 300 ABOVE
002730     IF WS-NUM-TO-PAY > WS-MATCH-COUNT
002740         MOVE WS-MATCH-COUNT TO WS-NUM-TO-PAY.
002750     MOVE 1 TO WS-SUB.
002760 500-PAY-LOOP.
002770     IF WS-SUB > WS-NUM-TO-PAY
002780         GO TO 500-APPLY-PAYMENTS-EXIT.
002790     MOVE WS-MATCH-RRN (WS-SUB) TO WS-INST-RRN.
002800     READ INSTALLMENT-FILE
002810         INVALID KEY
002820             DISPLAY 'REREAD FAILED INST ' WS-INST-RRN
002830                 UPON CRT AT 2201
002840             GO TO 500-PAY-NEXT.
002850     MOVE CNPLI-AMOUNT       TO CNPLI-PAID-AMOUNT.
002860     MOVE CNPPR-PMT-CCYY     TO CNPLI-PMT-CCYY.
002870     MOVE CNPPR-PMT-MM       TO CNPLI-PMT-MM.
002880     MOVE CNPPR-PMT-DD       TO CNPLI-PMT-DD.
002890     SET CNPLI-PAID-YES      TO TRUE.
002900     REWRITE CNPLI-REC
002910         INVALID KEY
002920             DISPLAY 'REWRITE FAILED INST ' WS-INST-RRN
002930                 UPON CRT AT 2301.
002940     ADD 1 TO WS-NUM-PAID-THIS-RUN.
002950 500-PAY-NEXT.
002960     ADD 1 TO WS-SUB.
002970     GO TO 500-PAY-LOOP.
002980 500-APPLY-PAYMENTS-EXIT.
002990     COMPUTE WS-TOTAL-PAYMENT =
003000         WS-INSTALLMENT-AMT * WS-NUM-PAID-THIS-RUN.
003010     EXIT.
003020
003030 600-UPDATE-CUSTOMER-LIMIT.
003040     MOVE CNPPR-LOAN-ID TO WS-LOAN-RRN.
003050     READ LOAN-FILE
003060         INVALID KEY
003070             DISPLAY 'LOAN LOOKUP FAILED ' CNPPR-LOAN-ID
003080                 UPON CRT AT 2301
003090             GO TO 600-UPDATE-CUSTOMER-LIMIT-EXIT.
003100     MOVE CNPLN-CUST-ID TO WS-CUST-RRN.
003110     READ CUSTOMER-FILE
003120         INVALID KEY
003130             DISPLAY 'CUST LOOKUP FAILED ' CNPLN-CUST-ID
003140                 UPON CRT AT 2401
003150             GO TO 600-UPDATE-CUSTOMER-LIMIT-EXIT.
003160     COMPUTE CNPCU-CUST-USED-LIMIT =
003170         CNPCU-CUST-USED-LIMIT - WS-TOTAL-PAYMENT.
003180     REWRITE CNPCU-REC
003190         INVALID KEY
003200             DISPLAY 'REWRITE FAILED CUST ' CNPLN-CUST-ID
003210                 UPON CRT AT 2501.
003220 600-UPDATE-CUSTOMER-LIMIT-EXIT.
003230     EXIT.
003240
003250 700-CHECK-LOAN-COMPLETE.
003260* RE-CHECK WHETHER ANY UNPAID INSTALLMENT REMAINS FOR THIS
003270* LOAN ACROSS THE WHOLE LOAN, NOT JUST THE 3-MONTH WINDOW
003280     MOVE 'Y' TO WS-LOAN-COMPLETE-SW.
003290     MOVE 1 TO WS-INST-RRN.
003300 700-SCAN-LOOP.
003310     IF WS-INST-RRN > WS-INST-MAX-RRN
003320         GO TO 700-SCAN-DONE.
003330     READ INSTALLMENT-FILE
003340         INVALID KEY GO TO 700-SCAN-NEXT.
003350     IF CNPLI-LOAN-ID = CNPPR-LOAN-ID AND CNPLI-PAID-NO
003360         MOVE 'N' TO WS-LOAN-COMPLETE-SW
003370         GO TO 700-SCAN-DONE.
003380 700-SCAN-NEXT.
003390     ADD 1 TO WS-INST-RRN.
003400     GO TO 700-SCAN-LOOP.
003410 700-SCAN-DONE.
003420     IF WS-LOAN-COMPLETE
003430         MOVE CNPPR-LOAN-ID TO WS-LOAN-RRN
003440         READ LOAN-FILE
003450             INVALID KEY
003460                 DISPLAY 'LOAN REREAD FAILED ' CNPPR-LOAN-ID
003470                     UPON CRT AT 2601
003480                 GO TO 700-CHECK-LOAN-COMPLETE-EXIT.
003490     IF WS-LOAN-COMPLETE
003500         SET CNPLN-PAID-YES TO TRUE
003510         MOVE CNPPR-LOAN-ID TO WS-LOAN-RRN
003520         REWRITE CNPLN-REC
003530             INVALID KEY
003540                 DISPLAY 'REWRITE FAILED LOAN ' CNPPR-LOAN-ID
003550                     UPON CRT AT 2701.
003560 700-CHECK-LOAN-COMPLETE-EXIT.
003570     EXIT.
003580
003590 900-WRITE-RESULT.
003600     MOVE CNPPR-LOAN-ID        TO CNPPY-LOAN-ID.
003610     MOVE WS-NUM-PAID-THIS-RUN TO PAY-RESULT-COUNT.
003620     MOVE WS-TOTAL-PAYMENT     TO PAY-RESULT-TOTAL.
003630     IF WS-LOAN-COMPLETE
003640         MOVE 'Y' TO PAY-RESULT-COMPLETE
003650     ELSE
003660         MOVE 'N' TO PAY-RESULT-COMPLETE.
003670     WRITE CNPPY-REC.
003680 900-WRITE-RESULT-EXIT.
003690     EXIT.
003700
003710 930-FIND-MAX-INST-RRN.
003720     MOVE 0 TO WS-INST-MAX-RRN.
003730     MOVE 1 TO WS-INST-RRN.
003740 930-COUNT-LOOP.
003750     READ INSTALLMENT-FILE
003760         INVALID KEY GO TO 930-FIND-MAX-INST-RRN-X.
003770     MOVE WS-INST-RRN TO WS-INST-MAX-RRN.
003780     ADD 1 TO WS-INST-RRN.
003790     GO TO 930-COUNT-LOOP.
003800 930-FIND-MAX-INST-RRN-X.
003810     EXIT.
003820
003830 END-RTN.
003840     DISPLAY 'CNPPY2000 FINAL TOTALS:'  UPON CRT AT 0915.
003850     DISPLAY WS-REC-CTR    'READ       = '  UPON CRT AT 1025.
003860     DISPLAY WS-PAID-CTR   'POSTED     = '  UPON CRT AT 1125.
003870     DISPLAY WS-REJECT-CTR 'REJECTED   = '  UPON CRT AT 1225.
003880     CLOSE PAYMENT-REQUEST-IN.
003890     CLOSE PAYMENT-RESULT-OUT.
003900     CLOSE CUSTOMER-FILE.
003910     CLOSE LOAN-FILE.
003920     CLOSE INSTALLMENT-FILE.
003930     STOP RUN.
